000010
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    MIHAC01.
000040 AUTHOR.        J.R.TAVARES.
000050 INSTALLATION.  FINANCEIRA ELDORADO - DEPTO. DE CREDITO.
000060 DATE-WRITTEN.  14/08/1992.
000070 DATE-COMPILED.
000080 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE CREDITO.
000090*
000100* ****************************************************************
000110*  MIHAC01 - MOTOR DE INFERENCIA HEURISTICA DE ADJUDICACAO DE
000120*            CREDITO.
000130*
000140*  FINALIDADE: PROCESSAMENTO EM BATCH DAS SOLICITUDES DE CREDITO
000150*            RECEBIDAS NO ARQUIVO APLIC.DAT.  PARA CADA SOLICITUD
000160*            VALIDA, CALCULA O INDICE DE ENDIVIDAMENTO (DTI), OS
000170*            QUATRO SUB-ESCORES HEURISTICOS, AVALIA A TABELA DE
000180*            REGRAS DE NEGOCIO E EMITE O DICTAME (APROBADO,
000190*            RECHAZADO OU REVISION_MANUAL).  GRAVA UM REGISTRO DE
000200*            RESULTADO POR SOLICITUD AVALIADA, UM REGISTRO DE
000210*            ERRO POR SOLICITUD INVALIDA E IMPRIME O RELATORIO
000220*            DE ADJUDICACAO COM OS TOTAIS DE CONTROLE.
000230*
000240*  O LOTE NAO ALTERA CADASTRO ALGUM - E PURAMENTE DE LEITURA,
000250*  CALCULO E EMISSAO.  NAO HA INTERACAO COM O OPERADOR; TODAS AS
000260*  MENSAGENS DE ERRO DE ABERTURA VAO PARA O CONSOLE (DISPLAY) E
000270*  TODA REJEICAO DE REGISTRO VAI PARA O ARQUIVO ERROS.DAT, NUNCA
000280*  PARA A TELA.
000290*
000300*  HISTORICO DE ALTERACOES:
000310*  14/08/92 JRT 0001 PROGRAMA ORIGINAL - 1A. IMPLANTACAO.         CR-0001
000320*  02/10/92 JRT 0006 AJUSTE NA FAIXA DE IDADE ACEITA (E001).      CR-0006
000330*  19/02/93 JRT 0015 INCLUSAO DO SUB-ESCORE DE ESTABILIDADE.      CR-0015
000340*  22/05/94 MCS 0031 INCLUSAO DO SUB-ESCORE DE PERFIL DO          CR-0031
000350*  (CONT)           PROPONENTE E DO REGISTRO DE REGRAS.           CR-0031
000360*  03/11/95 MCS 0047 REVISAO DOS PESOS DO SUB-ESCORE DE           CR-0047
000370*  (CONT)           HISTORICO DE CREDITO.                         CR-0047
000380*  18/09/96 JRT 0058 CORRECAO NO CALCULO DO INDICE DE             CR-0058
000390*  (CONT)           ENDIVIDAMENTO (DTI) - ARREDONDAMENTO.         CR-0058
000400*  25/06/97 ALF 0066 NOVO LEIAUTE DO RELATORIO DE ADJUDICACAO     CR-0066
000410*  (CONT)           COM SECAO DE TOTAIS DE CONTROLE.              CR-0066
000420*  14/01/98 JRT 0071 VALIDACAO DA FAIXA DO VALOR SOLICITADO       CR-0071
000430*  (CONT)           (E006).                                       CR-0071
000440*  09/03/00 MCS 0090 INCLUSAO DO REGISTRO DE ERRO POR             CR-0090
000450*  (CONT)           SOLICITUD INVALIDA (ARQUIVO ERROS.DAT).       CR-0090
000460*  30/07/01 ALF 0104 REVISAO GERAL PARA ATENDER NORMATIVO         CR-0104
000470*  (CONT)           INTERNO DE CREDITO NO. 12/2001.               CR-0104
000480*  11/02/02 JRT 0111 INCLUSAO DA TAXA DE APROVACAO NO             CR-0111
000490*  (CONT)           RELATORIO DE ADJUDICACAO.                     CR-0111
000500*  19/08/03 MCS 0118 RETIRADA DO TESTE DE DATA/SECULO QUE NUNCA   CR-0118
000510*  (CONT)           CHEGOU A SER LIGADO AO CABECALHO - CAMPOS     CR-0118
000520*  (CONT)           WS-DATA-SISTEMA E WS-SECULO-ANO MORTOS.       CR-0118
000530*  14/03/04 ALF 0125 CORRECAO DA ORDEM DE IMPRESSAO DO            CR-0125
000540*  (CONT)           RELATORIO - O CABECALHO ESTAVA SAINDO SO      CR-0125
000550*  (CONT)           DEPOIS DE TODAS AS LINHAS DE DETALHE, POR     CR-0125
000560*  (CONT)           SER IMPRESSO DENTRO DE P-FINAL-IMP; PASSOU    CR-0125
000570*  (CONT)           A SER IMPRESSO EM ABRIR, ANTES DO LACO DE     CR-0125
000580*  (CONT)           LEITURA.  TAMBEM CORRIGIDOS OS FILLERS DAS    CR-0125
000590*  (CONT)           LINHAS DE CABECALHO2, DETALHE E TOTAIS, QUE   CR-0125
000600*  (CONT)           NAO SOMAVAM CERTO OS 132 BYTES DO REGISTRO    CR-0125
000610*  (CONT)           DE IMPRESSAO E TRUNCAVAM A SOBRA NO MOVE.     CR-0125
000612*  22/09/05 MCS 0131 REVISAO DE AUDITORIA INTERNA - CONFIRMADO    CR-0131
000613*  (CONT)           QUE NENHUM CAMPO DE APPLIC-REC E ALTERADO    CR-0131
000614*  (CONT)           PELO LOTE (SOMENTE LEITURA); REGISTRADO      CR-0131
000615*  (CONT)           AQUI PARA CONSTAR DO PARECER DE AUDITORIA.   CR-0131
000616*  10/04/08 ALF 0140 REVISAO DE FAIXAS DE CRITICA (E001/E006/     CR-0140
000617*  (CONT)           E007/E008) JUNTO COM O DEPTO. DE CREDITO -   CR-0140
000618*  (CONT)           NENHUM LIMITE FOI ALTERADO, MANTIDOS OS      CR-0140
000619*  (CONT)           VALORES VIGENTES DESDE O CR-0071/CR-0104.    CR-0140
000620* ****************************************************************
000630
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660*
000670*  C01 E O CANAL 1 DO FORMULARIO CONTINUO DA IMPRESSORA DE LOTE -
000680*  ASSOCIADO AO TOPO DE FORMULARIO PARA O SALTO DE PAGINA DO
000690*  CABECALHO DO RELATORIO (VIDE P-IMPRIME-CABEC, ADVANCING PAGE).
000700 SPECIAL-NAMES.
000710             C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*
000750*  ARQ-APLIC - UNICO ARQUIVO DE ENTRADA DO LOTE, COM AS
000760*  SOLICITUDES DE CREDITO A AVALIAR, NA ORDEM DE CHEGADA.
000770             SELECT ARQ-APLIC  ASSIGN TO DISK
000780                    ORGANIZATION IS SEQUENTIAL
000790                    FILE STATUS  IS WS-FS-APLIC.
000800
000810*  ARQ-RESUL - SAIDA COM UM REGISTRO DE RESULTADO POR SOLICITUD
000820*  EFETIVAMENTE AVALIADA (APROBADO, REVISION_MANUAL OU
000830*  RECHAZADO) - SOLICITUDES REJEITADAS NA VALIDACAO NAO GERAM
000840*  REGISTRO AQUI, E SIM EM ARQ-ERROS.
000850             SELECT ARQ-RESUL  ASSIGN TO DISK
000860                    ORGANIZATION IS SEQUENTIAL
000870                    FILE STATUS  IS WS-FS-RESUL.
000880
000890*  ARQ-ERROS - SAIDA COM UM REGISTRO POR SOLICITUD REJEITADA NA
000900*  VALIDACAO DE CAMPOS (CR-0090).
000910             SELECT ARQ-ERROS  ASSIGN TO DISK
000920                    ORGANIZATION IS SEQUENTIAL
000930                    FILE STATUS  IS WS-FS-ERROS.
000940
000950*  ARQ-RELATO - RELATORIO IMPRESSO DE ADJUDICACAO DO LOTE, COM
000960*  CABECALHO, UMA LINHA DE DETALHE POR SOLICITUD AVALIADA E A
000970*  SECAO DE TOTAIS DE CONTROLE AO FINAL (CR-0066/CR-0111).
000980             SELECT ARQ-RELATO ASSIGN TO PRINTER
000990                    FILE STATUS  IS WS-FS-RELATO.
001000
001010 DATA DIVISION.
001020 FILE SECTION.
001030*
001040*  ARQUIVO DE ENTRADA - SOLICITUDES DE CREDITO (ORDEM DE CHEGADA,
001050*  SEM CHAVE, LEITURA ESTRITAMENTE SEQUENCIAL).
001060 FD  ARQ-APLIC
001070             LABEL RECORD IS STANDARD
001080             VALUE OF FILE-ID IS "APLIC.DAT"
001090             RECORD CONTAINS 48 CHARACTERS.
001100 01  APPLIC-REC.
001110*          IDENTIFICADOR UNICO DA SOLICITUD, ATRIBUIDO PELA
001120*          CAPTURA - REPETIDO EM RESULT-REC E ERROR-REC PARA
001130*          PERMITIR O CRUZAMENTO DOS TRES ARQUIVOS.
001140             03  APP-ID                  PIC 9(06).
001150*          IDADE DO PROPONENTE EM ANOS COMPLETOS (FAIXA VALIDA
001160*          18-75, CRITICA E001).
001170             03  APP-EDAD                PIC 9(02).
001180*          INGRESO MENSAL COMPROVADO DO PROPONENTE, 2 DECIMAIS
001190*          (CRITICA E002 - DEVE SER MAIOR QUE ZERO).
001200             03  APP-INGRESO             PIC 9(07)V99.
001210*          SOMA DAS PARCELAS MENSAIS DE DIVIDAS EM ABERTO DO
001220*          PROPONENTE, BASE DO CALCULO DO DTI (P-CALCULA-DTI).
001230             03  APP-DEUDA               PIC 9(07)V99.
001240*          CLASSIFICACAO DO HISTORICO DE CREDITO DO PROPONENTE:
001250*          0=NEGATIVO, 1=REGULAR, 2=BOM (CRITICA E003).
001260             03  APP-HISTORIAL           PIC 9(01).
001270                 88  HISTORIAL-VALIDO        VALUE 0 1 2.
001280*          TEMPO DE EMPREGO ATUAL EM ANOS COMPLETOS - ENTRA NO
001290*          SUB-ESCORE DE ESTABILIDADE E NA REGRA R003 (CR-0015).
001300             03  APP-ANTIGUEDAD          PIC 9(02).
001310*          QUANTIDADE DE DEPENDENTES DECLARADOS (CRITICA E007 E
001320*          REGRA R008).
001330             03  APP-DEPENDIENTES        PIC 9(02).
001340*          TIPO DE MORADIA: P=PROPRIA, R=ALUGADA, F=FAMILIAR
001350*          (CRITICA E004).
001360             03  APP-VIVIENDA            PIC X(01).
001370                 88  VIVIENDA-VALIDA         VALUE "P" "R" "F".
001380*          FINALIDADE DO CREDITO: N=NEGOCIO, C=CONSUMO,
001390*          E=EDUCACAO, V=VEICULO (CRITICA E005 E REGRA R007).
001400             03  APP-PROPOSITO           PIC X(01).
001410                 88  PROPOSITO-VALIDO        VALUE "N" "C" "E" "V".
001420*          VALOR SOLICITADO DE CREDITO, 2 DECIMAIS (CRITICA E006
001430*          E REGRA R005, LIMITE DE 6 VEZES O INGRESO).
001440             03  APP-MONTO               PIC 9(07)V99.
001450             03  FILLER                  PIC X(06).
001460
001470*  ARQUIVO DE SAIDA - RESULTADO DA ADJUDICACAO, UM REGISTRO POR
001480*  SOLICITUD AVALIADA (REGISTROS INVALIDOS NAO GERAM RESULTADO).
001490 FD  ARQ-RESUL
001500             LABEL RECORD IS STANDARD
001510             VALUE OF FILE-ID IS "RESUL.DAT"
001520             RECORD CONTAINS 124 CHARACTERS.
001530 01  RESULT-REC.
001540             03  RES-APP-ID              PIC 9(06).
001550*      ESCORE FINAL DA SOLICITUD, JA TRUNCADO NA FAIXA 0-100
001560*  PELO PARAGRAFO P-DICTAME.
001570             03  RES-SCORE               PIC 9(03).
001580*      INDICE DE ENDIVIDAMENTO (DEUDA/INGRESO), 4 DECIMAIS,
001590*  ARREDONDADO (CR-0058).
001600             03  RES-DTI                 PIC 9V9(04).
001605*      BAJO, MEDIO OU ALTO - VIDE P-CALCULA-DTI.
001610             03  RES-DTI-CLAS            PIC X(05).
001615*      APROBADO, REVISION_MANUAL OU RECHAZADO - VIDE P-DICTAME.
001620             03  RES-DICTAMEN            PIC X(15).
001625*      WS-UMBRAL USADO NA AVALIACAO DESTA SOLICITUD (CR-0104).
001630             03  RES-UMBRAL              PIC 9(03).
001640*      OS 4 SUB-ESCORES QUE COMPUSERAM O SUBTOTAL BASE DO
001650*  ESCORE, GRAVADOS PARA AUDITORIA POSTERIOR DO CALCULO.
001660             03  RES-SUB-SOLV            PIC 9(03).
001670             03  RES-SUB-ESTAB           PIC 9(03).
001680             03  RES-SUB-HIST            PIC 9(03).
001690             03  RES-SUB-PERFIL          PIC 9(03).
001700             03  RES-REGLAS              PIC X(32).
001710*      REDEFINICAO DA LISTA DE REGRAS DISPARADAS EM 8 GAVETAS     CR-0031
001720*  DE 4 POSICOES ("R001", "R002", ... ), NA ORDEM EM QUE
001730*  DISPARARAM - VIDE PARAGRAFO P-REGISTRA.
001740             03  RES-REGLAS-TAB          REDEFINES RES-REGLAS.
001750                 05  RES-REGLA-SLOT          PIC X(04) OCCURS 8 TIMES.
001760*      FRASE DE EXPLICACAO DO DICTAME, MONTADA POR P-EXPLICA
001770*  SEM ZEROS A ESQUERDA NO ESCORE.
001780             03  RES-EXPLICACION         PIC X(40).
001790             03  FILLER                  PIC X(03).
001800
001810*  ARQUIVO DE SAIDA - REGISTRO DE REJEICAO, UM POR SOLICITUD QUE
001820*  NAO PASSOU NA VALIDACAO DE CAMPOS.
001830 FD  ARQ-ERROS
001840             LABEL RECORD IS STANDARD
001850             VALUE OF FILE-ID IS "ERROS.DAT"
001860             RECORD CONTAINS 60 CHARACTERS.
001870 01  ERROR-REC.
001880             03  ERR-APP-ID              PIC 9(06).
001890*      CODIGO DA PRIMEIRA CRITICA QUE FALHOU (E001 A E008) -
001900*  VIDE PARAGRAFO P-VALIDA, ONDE A CASCATA PARA NA 1A. FALHA.
001910             03  ERR-CODE                PIC X(04).
001920             03  ERR-TEXT                PIC X(40).
001930             03  FILLER                  PIC X(10).
001940
001950*  RELATORIO DE ADJUDICACAO - IMPRESSORA, 132 COLUNAS.
001960 FD  ARQ-RELATO
001970             LABEL RECORD IS OMITTED.
001980 01  REG-RELATO.
001990             03  FILLER                  PIC X(132).
002000
002010 WORKING-STORAGE SECTION.
002020*
002030*  INDICADORES DE STATUS DE ARQUIVO E DE FIM-DE-ARQUIVO.
002040 77  WS-FS-APLIC              PIC XX.
002050 77  WS-FS-RESUL              PIC XX.
002060 77  WS-FS-ERROS              PIC XX.
002070 77  WS-FS-RELATO             PIC XX.
002080 77  WS-EOF-APLIC             PIC X       VALUE "N".
002090             88  FIM-APLIC                    VALUE "S".
002100
002110*  AREAS DE TRABALHO DO VALIDADOR - WS-COD-ERRO SO SAI DE
002120*  SPACES QUANDO ALGUMA DAS 8 CRITICAS DE P-VALIDA DISPARA;
002130*  E ELE QUE DECIDE, EM P-PROCESSA, SE A SOLICITUD SEGUE PARA
002140*  AVALIACAO OU PARA O ARQUIVO DE ERROS.
002150 77  WS-COD-ERRO              PIC X(04)   VALUE SPACES.
002160 77  WS-TEXTO-ERRO            PIC X(40)   VALUE SPACES.
002170
002180*  AREAS DE TRABALHO DO CALCULO DO INDICE DE ENDIVIDAMENTO E DOS
002190*  SUB-ESCORES HEURISTICOS.
002200 77  WS-DTI                  PIC 9V9(04) VALUE ZEROS.
002210 77  WS-DTI-CLAS              PIC X(05)   VALUE SPACES.
002220*  OS 4 SUB-ESCORES FICAM AGRUPADOS PARA PODEREM SER SOMADOS EM
002230*  LACO POR P-SOMA-SUB, VIA A VISAO REDEFINIDA WS-SUBESC-TAB -
002240*  CADA GAVETA DA TABELA CORRESPONDE A UM DOS 4 SUB-ESCORES,
002250*  SEMPRE NA MESMA ORDEM EM QUE OS CAMPOS ABAIXO SAO DECLARADOS.
002260 01  WS-SUBESCORES.
002270*      SUB-ESCORE DE SOLVENCIA (MAX. 035) - VIDE P-SOLVENCIA.
002280             03  WS-SUB-SOLV          PIC 9(03)   VALUE ZEROS.
002290*      SUB-ESCORE DE ESTABILIDADE LABORAL (MAX. 025) - VIDE
002300*  P-ESTABILIDADE (CR-0015).
002310             03  WS-SUB-ESTAB         PIC 9(03)   VALUE ZEROS.
002320*      SUB-ESCORE DE HISTORICO DE CREDITO (MAX. 020) - VIDE
002330*  P-HISTORICO (CR-0047).
002335             03  WS-SUB-HIST          PIC 9(03)   VALUE ZEROS.
002340*      SUB-ESCORE ADITIVO DO PERFIL DO PROPONENTE (MAX. 008) -
002350*  VIDE P-PERFIL (CR-0031).
002360             03  WS-SUB-PERFIL        PIC 9(03)   VALUE ZEROS.
002370 01  WS-SUBESC-TAB REDEFINES WS-SUBESCORES.
002380             03  WS-SUBESC-VALOR          PIC 9(03) OCCURS 4 TIMES.
002390
002400*  ESCORE FINAL, LIMIAR DE APROVACAO E DICTAME - PODE FICAR
002410*  NEGATIVO ANTES DO TRUNCAMENTO EM P-DICTAME, POR
002420*  ISSO O USO DE CAMPO COM SINAL.
002430 77  WS-SCORE                 PIC S9(05) COMP VALUE ZEROS.
002440*  LIMIAR DE APROVACAO DO LOTE - SOMENTE ALTERADO POR NOVO
002450*  NORMATIVO DE CREDITO (CR-0104); NAO HA PARAMETRO EXTERNO.
002460 77  WS-UMBRAL                PIC 9(03)   VALUE 080.
002470 77  WS-DICTAME                PIC X(15)   VALUE SPACES.
002480
002490*  SUBSCRITO DA TABELA DE REGRAS E CONTADOR DE REGRAS DISPARADAS
002500*  NO REGISTRO CORRENTE (MAX. 8, VIDE RES-REGLAS-TAB).
002510 77  WS-IDX                   PIC 9(02)   COMP VALUE ZEROS.
002520*  SUBSCRITO DA SOMA DOS 4 SUB-ESCORES (VIDE WS-SUBESC-TAB) -
002530*  POSICIONADO PELO PERFORM VARYING EM P-REGRAS, NUNCA PELO
002540*  PROPRIO P-SOMA-SUB.
002550 77  WS-IDX2                  PIC 9(01)   COMP VALUE ZEROS.
002560 77  WS-CONT-REGRAS-DISP      PIC 9(01)   COMP VALUE ZEROS.
002570
002580*  CAMPOS AUXILIARES PARA MONTAGEM DO ESCORE NA EXPLICACAO SEM
002590*  ZEROS A ESQUERDA (VIDE P-EXPLICA) - UM PARA CADA FAIXA DE
002600*  TAMANHO DO ESCORE (1, 2 OU 3 DIGITOS).
002610 77  WS-SCORE-P1              PIC 9.
002620 77  WS-SCORE-P2              PIC 99.
002630 77  WS-SCORE-P3              PIC 999.
002640
002650*  CONTADORES DE CONTROLE DO LOTE - TODOS COMP PARA PERFORMANCE
002660*  NA LEITURA EM VOLUME.  SAO IMPRESSOS NA SECAO DE TOTAIS DO
002670*  RELATORIO POR P-IMPRIME-TOTAIS (CR-0066/CR-0111).
002680 77  WS-CONT-LIDOS            PIC 9(06)   COMP VALUE ZEROS.
002690 77  WS-CONT-INVALIDOS        PIC 9(06)   COMP VALUE ZEROS.
002700 77  WS-CONT-AVALIADOS        PIC 9(06)   COMP VALUE ZEROS.
002710 77  WS-CONT-APROVADO         PIC 9(06)   COMP VALUE ZEROS.
002720 77  WS-CONT-REVISAO          PIC 9(06)   COMP VALUE ZEROS.
002730 77  WS-CONT-RECHACADO        PIC 9(06)   COMP VALUE ZEROS.
002740 77  WS-SOMA-SCORE            PIC 9(09)   COMP VALUE ZEROS.
002750 77  WS-MEDIA-SCORE           PIC 9(03)V99 VALUE ZEROS.
002760 77  WS-TAXA-APROV            PIC 9(03)V99 VALUE ZEROS.
002770
002780*  TABELA DAS 8 REGRAS DIRETAS DE PONTUACAO (CR-0031/CR-0047).
002790*  CARREGADA VIA LITERAL E VISUALIZADA POR REDEFINES - CADA
002800*  GAVETA TEM 4 POSICOES DE CODIGO MAIS 1 DE SINAL E 3 DE
002810*  IMPACTO (SIGN LEADING SEPARATE).  O TESTE DE CADA CONDICAO
002820*  CONTINUA SENDO FEITO PELO PROGRAMA EM P-REGRAS;
002830*  A TABELA SO GUARDA O CODIGO E O IMPACTO DE CADA REGRA, NA
002840*  MESMA ORDEM EM QUE SAO TESTADAS:
002850*    R001 HISTORIAL BOM        +020   R005 MONTO > 6X INGRESO  -015
002860*    R002 HISTORIAL NEGATIVO   -025   R006 EDAD < 23           -010
002870*    R003 ANTIGUEDAD >= 5 ANOS +015   R007 PROPOSITO VEICULO   -005
002880*    R004 DTI ALTO             -020   R008 DEPENDIENTES >= 4   -005
002890 01  WS-TAB-REGRAS-INIC.
002900             03  FILLER                  PIC X(32)   VALUE
002910                 "R001+020R002-025R003+015R004-020".
002920             03  FILLER                  PIC X(32)   VALUE
002930                 "R005-015R006-010R007-005R008-005".
002940
002942*      VISAO TABULAR DA MESMA AREA, PARA BUSCA POR WS-IDX EM
002944*  P-REGISTRA (CONDITION-NAMES NAO SE APLICAM A UM CODIGO DE 4
002946*  CARACTERES, POR ISSO A TABELA EM VEZ DE 88-LEVELS).
002950 01  WS-TAB-REGRAS  REDEFINES WS-TAB-REGRAS-INIC.
002960             03  WS-REGRA OCCURS 8 TIMES.
002970                 05  WS-REGRA-ID             PIC X(04).
002980                 05  WS-REGRA-IMPACTO        PIC S9(03)
002990                         SIGN IS LEADING SEPARATE CHARACTER.
003000
003010*  LINHAS DO RELATORIO DE ADJUDICACAO (CR-0066/CR-0111) - TODAS
003020*  DECLARADAS COM SEUS PROPRIOS FILLER PARA SOMAREM EXATAMENTE
003030*  OS 132 BYTES DE REG-RELATO, QUE E A AREA USADA NO WRITE FROM
003040*  DE CADA UMA DELAS.
003045*      PRIMEIRA LINHA DO CABECALHO - SO O TITULO DO RELATORIO,
003047*  CENTRALIZADO POR FILLER DE SPACES DOS DOIS LADOS.
003050 01  LINHA-CABEC1.
003060             03  FILLER                  PIC X(38)   VALUE SPACES.
003070             03  FILLER                  PIC X(44)   VALUE
003080                 "MIHAC - REPORTE DE ADJUDICACION DE CREDITOS".
003090             03  FILLER                  PIC X(50)   VALUE SPACES.
003100
003102*      SEGUNDA LINHA DO CABECALHO - OS ROTULOS DAS COLUNAS DA
003104*  LINHA DE DETALHE, NA MESMA ORDEM EM QUE APARECEM NELA.
003110 01  LINHA-CABEC2.
003120             03  FILLER                  PIC X(08)   VALUE "APLIC-ID".
003130             03  FILLER                  PIC X(03)   VALUE SPACES.
003140             03  FILLER                  PIC X(05)   VALUE "SCORE".
003150             03  FILLER                  PIC X(04)   VALUE SPACES.
003160             03  FILLER                  PIC X(03)   VALUE "DTI".
003170             03  FILLER                  PIC X(05)   VALUE SPACES.
003180             03  FILLER                  PIC X(05)   VALUE "CLASE".
003190             03  FILLER                  PIC X(04)   VALUE SPACES.
003200             03  FILLER                  PIC X(04)   VALUE "REGL".
003210             03  FILLER                  PIC X(04)   VALUE SPACES.
003220             03  FILLER                  PIC X(15)   VALUE "DICTAMEN".
003230             03  FILLER                  PIC X(72)   VALUE SPACES.
003240
003250 01  LINHA-TRACO.
003260             03  FILLER                  PIC X(132)  VALUE ALL "-".
003270
003280 01  LINHA-LIMPA.
003290             03  FILLER                  PIC X(132)  VALUE SPACES.
003300
003305*      LINHA DE DETALHE - UMA POR SOLICITUD AVALIADA, MONTADA POR
003307*  P-IMPRIME-DET.  LD-CONT-REGRAS E A QUANTIDADE DE REGRAS R00x
003308*  QUE DISPARARAM, NAO A LISTA DE CODIGOS (ESSA SO VAI PARA
003309*  RESULT.DAT, EM RES-REGLAS).
003310 01  LINHA-DET.
003320             03  LD-APP-ID               PIC 9(06).
003330             03  FILLER                  PIC X(05)   VALUE SPACES.
003340             03  LD-SCORE                PIC ZZ9.
003350             03  FILLER                  PIC X(03)   VALUE SPACES.
003360             03  LD-DTI                  PIC 9.9(04).
003370             03  FILLER                  PIC X(03)   VALUE SPACES.
003380             03  LD-DTI-CLAS             PIC X(05).
003390             03  FILLER                  PIC X(05)   VALUE SPACES.
003400             03  LD-CONT-REGRAS          PIC 9.
003410             03  FILLER                  PIC X(06)   VALUE SPACES.
003420             03  LD-DICTAMEN             PIC X(15).
003430             03  FILLER                  PIC X(74)   VALUE SPACES.
003440
003450*  LINHAS GENERICAS DE TOTAIS - O ROTULO E O VALOR SAO MONTADOS
003460*  POR P-IMPRIME-TOTAIS A CADA CHAMADA (CR-0066/CR-0111).
003470*  LINHA-TOTAL-CONT SERVE AOS 6 CONTADORES DE REGISTROS; A
003480*  LINHA-TOTAL-PCT SERVE A MEDIA DE ESCORE E A TAXA DE APROVACAO,
003490*  AMBAS COM 2 CASAS DECIMAIS.
003500 01  LINHA-TOTAL-CONT.
003510             03  LT-ROTULO-C              PIC X(20).
003520             03  FILLER                  PIC X(02)   VALUE SPACES.
003530             03  LT-VALOR-C               PIC ZZZZZ9.
003540             03  FILLER                  PIC X(104)  VALUE SPACES.
003550
003560 01  LINHA-TOTAL-PCT.
003570             03  LT-ROTULO-P              PIC X(20).
003580             03  FILLER                  PIC X(02)   VALUE SPACES.
003590             03  LT-VALOR-P               PIC ZZ9.99.
003600             03  FILLER                  PIC X(104)  VALUE SPACES.
003610
003611*  MAPA DOS PARAGRAFOS DESTE PROGRAMA, NA ORDEM DE APARECIMENTO -
003612*  UTIL PARA QUEM FOR MEXER NO LOTE SEM TER ACOMPANHADO TODAS
003613*  AS ALTERACOES DO HISTORICO ACIMA:
003614*    ABRIR             - ENTRADA, ABRE ARQUIVOS, CONDUZ O LOTE
003615*    LER               - LEITURA SEQUENCIAL DE APLIC.DAT
003616*    P-PROCESSA        - VALIDA/AVALIA/GRAVA 1 SOLICITUD
003617*    P-VALIDA          - CASCATA DE CRITICAS E001-E008
003618*    P-CALCULA-DTI     - INDICE DE ENDIVIDAMENTO E CLASSE
003619*    P-SOLVENCIA       - SUB-ESCORE DE SOLVENCIA
003620*    P-ESTABILIDADE    - SUB-ESCORE DE ESTABILIDADE LABORAL
003621*    P-HISTORICO       - SUB-ESCORE DE HISTORICO DE CREDITO
003622*    P-PERFIL          - SUB-ESCORE DE PERFIL DO PROPONENTE
003623*    P-REGRAS          - SOMA SUB-ESCORES E TESTA REGRAS R001-R008
003624*    P-REGISTRA        - ANOTA 1 REGRA DISPARADA NO ESCORE
003625*    P-SOMA-SUB        - ACUMULA 1 SUB-ESCORE NO ESCORE
003626*    P-DICTAME         - TRUNCA O ESCORE E DEFINE O DICTAME
003627*    P-EXPLICA         - MONTA A FRASE DE EXPLICACAO DO DICTAME
003628*    P-GRAVA           - GRAVA RESULT-REC
003629*    P-GRAVA-ERRO      - GRAVA ERROR-REC
003630*    P-FINAL-IMP       - TOTAIS, SECAO DE TOTAIS, FECHA ARQUIVOS
003631*    P-IMPRIME-CABEC   - CABECALHO DO RELATORIO
003632*    P-IMPRIME-DET     - LINHA DE DETALHE DO RELATORIO
003633*    P-IMPRIME-TOTAIS  - LINHAS DA SECAO DE TOTAIS DO RELATORIO
003634*
003636 PROCEDURE DIVISION.
003638
003640*  ABRIR E O PARAGRAFO DE ENTRADA DO PROGRAMA - ABRE OS 4 ARQUIVOS
003650*  DO LOTE, IMPRIME O CABECALHO DO RELATORIO UMA UNICA VEZ (ANTES
003660*  DE QUALQUER LINHA DE DETALHE, PER CR-0125), CONDUZ O LACO DE
003670*  LEITURA/AVALIACAO E ENCERRA O LOTE.  QUALQUER STATUS DIFERENTE
003680*  DE "00" NA ABERTURA DE APLIC.DAT ABORTA O PROGRAMA, POIS NAO
003690*  HA COMO PROSSEGUIR SEM O ARQUIVO DE ENTRADA.
003700 ABRIR.
003701*      ARQUIVO DE ENTRADA, LEITURA SEQUENCIAL.
003710         OPEN INPUT  ARQ-APLIC.
003711*      OS 3 ARQUIVOS DE SAIDA SAO ABERTOS MESMO SE O LOTE VIER
003712*  VAZIO, PARA QUE O RELATORIO E OS ARQUIVOS DE RESULTADO/ERRO
003713*  SEMPRE EXISTAM AO FIM DA EXECUCAO (CONTRATO COM O JCL).
003720         OPEN OUTPUT ARQ-RESUL.
003730         OPEN OUTPUT ARQ-ERROS.
003740         OPEN OUTPUT ARQ-RELATO.
003750         IF WS-FS-APLIC NOT = "00"
003760             DISPLAY "MIHAC01 - ERRO NA ABERTURA DE APLIC.DAT - FS="
003770                      WS-FS-APLIC
003780             STOP RUN.
003790*      CABECALHO IMPRESSO AQUI, ANTES DO LACO - VIDE CR-0125.
003800         PERFORM P-IMPRIME-CABEC THRU P-IMPRIME-CABEC-EXIT.
003810         PERFORM LER THRU LER-EXIT.
003820         PERFORM P-PROCESSA THRU P-PROCESSA-EXIT
003830                 UNTIL FIM-APLIC.
003840         PERFORM P-FINAL-IMP THRU P-FINAL-IMP-EXIT.
003850         STOP RUN.
003860
003870*  LER - LEITURA SEQUENCIAL DO ARQUIVO DE SOLICITUDES, SEM CHAVE
003880*  E NA PROPRIA ORDEM DE CHEGADA (CR-0001).
003890 LER.
003900         READ ARQ-APLIC
003910             AT END
003920                 MOVE "S" TO WS-EOF-APLIC
003930                 GO TO LER-EXIT.
003940         ADD 1 TO WS-CONT-LIDOS.
003950 LER-EXIT.
003960         EXIT.
003970
003980*  P-PROCESSA - PARA CADA SOLICITUD LIDA: VALIDA, E SE
003990*  VALIDA AVALIA (ESCORE, REGRAS, DICTAME, EXPLICACAO) E GRAVA O
004000*  RESULTADO; SE INVALIDA, GRAVA O REGISTRO DE REJEICAO (CR-0090).
004010*  AO FINAL DE CADA PASSAGEM, LE A PROXIMA SOLICITUD.
004020 P-PROCESSA.
004022*      A VALIDACAO (P-VALIDA) SO PREENCHE WS-COD-ERRO QUANDO ALGUMA
004023*  CRITICA FALHA - POR ISSO O TESTE ABAIXO DECIDE ENTRE O CAMINHO
004024*  DE REJEICAO E O CAMINHO DE AVALIACAO COMPLETA.
004030         PERFORM P-VALIDA THRU P-VALIDA-EXIT.
004040         IF WS-COD-ERRO NOT = SPACES
004050             PERFORM P-GRAVA-ERRO THRU P-GRAVA-ERRO-EXIT
004060             ADD 1 TO WS-CONT-INVALIDOS
004070             GO TO P-PROCESSA-PROX.
004075*      SOLICITUD VALIDA - SEGUE PARA O CALCULO DO DTI E DOS 4
004076*  SUB-ESCORES, NESTA ORDEM FIXA (CADA SUB-ESCORE E INDEPENDENTE
004077*  DOS DEMAIS, MAS P-REGRAS PRECISA DE TODOS OS 4 JA CALCULADOS).
004080         PERFORM P-CALCULA-DTI THRU P-CALCULA-DTI-EXIT.
004090         PERFORM P-SOLVENCIA THRU P-SOLVENCIA-EXIT.
004100         PERFORM P-ESTABILIDADE THRU P-ESTABILIDADE-EXIT.
004110         PERFORM P-HISTORICO THRU P-HISTORICO-EXIT.
004120         PERFORM P-PERFIL THRU P-PERFIL-EXIT.
004130         PERFORM P-REGRAS THRU P-REGRAS-EXIT.
004140         PERFORM P-DICTAME THRU P-DICTAME-EXIT.
004150         PERFORM P-EXPLICA THRU P-EXPLICA-EXIT.
004160         PERFORM P-GRAVA THRU P-GRAVA-EXIT.
004170         PERFORM P-IMPRIME-DET THRU P-IMPRIME-DET-EXIT.
004180         ADD 1 TO WS-CONT-AVALIADOS.
004190         ADD WS-SCORE TO WS-SOMA-SCORE.
004195*      PROXIMA SOLICITUD, SEJA A CORRENTE VALIDA OU INVALIDA.
004200 P-PROCESSA-PROX.
004210         PERFORM LER THRU LER-EXIT.
004220 P-PROCESSA-EXIT.
004230         EXIT.
004240
004250*  P-VALIDA - CASCATA DE CRITICAS DE CAMPO, NA ORDEM
004260*  E001 A E008; A PRIMEIRA CRITICA QUE FALHAR ENCERRA A ROTINA
004270*  (CR-0006/CR-0071).
004280 P-VALIDA.
004290         MOVE SPACES TO WS-COD-ERRO.
004300         MOVE SPACES TO WS-TEXTO-ERRO.
004310*      E001 - FAIXA DE IDADE ACEITA PELA POLITICA DE CREDITO
004320*  (AJUSTADA NO CR-0006).
004330         IF APP-EDAD < 18 OR APP-EDAD > 75
004340             MOVE "E001" TO WS-COD-ERRO
004350             MOVE "EDAD FORA DA FAIXA 18-75 ANOS" TO WS-TEXTO-ERRO
004360             GO TO P-VALIDA-EXIT.
004370*      E002 - INGRESO DEVE SER POSITIVO, POIS ENTRA COMO
004380*  DIVISOR NO CALCULO DO DTI (P-CALCULA-DTI).
004390         IF APP-INGRESO NOT > 0
004400             MOVE "E002" TO WS-COD-ERRO
004410             MOVE "INGRESO MENSAL DEVE SER MAIOR QUE ZERO" TO
004420                     WS-TEXTO-ERRO
004430             GO TO P-VALIDA-EXIT.
004440*      E003 - HISTORIAL DEVE SER UM DOS 3 CODIGOS VALIDOS.
004450         IF NOT HISTORIAL-VALIDO
004460             MOVE "E003" TO WS-COD-ERRO
004470             MOVE "HISTORIAL DE CREDITO INVALIDO" TO WS-TEXTO-ERRO
004480             GO TO P-VALIDA-EXIT.
004490*      E004 - TIPO DE VIVIENDA DEVE SER P, R OU F.
004500         IF NOT VIVIENDA-VALIDA
004510             MOVE "E004" TO WS-COD-ERRO
004520             MOVE "TIPO DE VIVIENDA INVALIDO" TO WS-TEXTO-ERRO
004530             GO TO P-VALIDA-EXIT.
004540*      E005 - PROPOSITO DO CREDITO DEVE SER N, C, E OU V.
004550         IF NOT PROPOSITO-VALIDO
004560             MOVE "E005" TO WS-COD-ERRO
004570             MOVE "PROPOSITO DO CREDITO INVALIDO" TO WS-TEXTO-ERRO
004580             GO TO P-VALIDA-EXIT.
004590*      E006 - FAIXA DE VALOR SOLICITADO PERMITIDA PELA POLITICA
004600*  DE CREDITO (INCLUIDA NO CR-0071).
004610         IF APP-MONTO < 1000.00 OR APP-MONTO > 500000.00
004620             MOVE "E006" TO WS-COD-ERRO
004630             MOVE "MONTO SOLICITADO FORA DA FAIXA PERMITIDA" TO
004640                     WS-TEXTO-ERRO
004650             GO TO P-VALIDA-EXIT.
004660*      E007 - LIMITE MAXIMO DE DEPENDENTES ACEITOS NA FICHA.
004670         IF APP-DEPENDIENTES > 10
004680             MOVE "E007" TO WS-COD-ERRO
004690             MOVE "NUMERO DE DEPENDIENTES EXCEDE O LIMITE" TO
004700                     WS-TEXTO-ERRO
004710             GO TO P-VALIDA-EXIT.
004720*      E008 - LIMITE MAXIMO DE ANTIGUEDADE NO EMPREGO ACEITO NA
004730*  FICHA (VALOR ACIMA DISSO E CONSIDERADO ERRO DE DIGITACAO).
004740         IF APP-ANTIGUEDAD > 60
004750             MOVE "E008" TO WS-COD-ERRO
004760             MOVE "ANTIGUEDAD NO EMPREGO EXCEDE O LIMITE" TO
004770                     WS-TEXTO-ERRO
004780             GO TO P-VALIDA-EXIT.
004790 P-VALIDA-EXIT.
004800         EXIT.
004810
004820*  P-CALCULA-DTI - INDICE DE ENDIVIDAMENTO (DEUDA/INGRESO),
004830*  4 DECIMAIS, ARREDONDADO (CR-0058), E SUA CLASSIFICACAO EM
004840*  TRES FAIXAS (BAJO/MEDIO/ALTO) USADAS NO SUB-ESCORE DE
004850*  SOLVENCIA E NA REGRA R004.
004860 P-CALCULA-DTI.
004862*      APP-INGRESO JA FOI VALIDADO > 0 EM P-VALIDA (E002), LOGO
004863*  NAO HA RISCO DE DIVISAO POR ZERO AQUI.
004870         COMPUTE WS-DTI ROUNDED = APP-DEUDA / APP-INGRESO.
004880         IF WS-DTI < 0.2000
004890             MOVE "BAJO" TO WS-DTI-CLAS
004900         ELSE
004910             IF WS-DTI > 0.4000
004920                 MOVE "ALTO" TO WS-DTI-CLAS
004930             ELSE
004940                 MOVE "MEDIO" TO WS-DTI-CLAS.
004950 P-CALCULA-DTI-EXIT.
004960         EXIT.
004970
004980*  P-SOLVENCIA - SUB-ESCORE DE SOLVENCIA (MAX. 035),
004990*  CONFORME A CLASSIFICACAO DO INDICE DE ENDIVIDAMENTO.
005000 P-SOLVENCIA.
005002*      QUANTO MENOR O ENDIVIDAMENTO, MAIOR O SUB-ESCORE - ESCALA
005003*  DEFINIDA JUNTO COM O DEPTO. DE CREDITO (CR-0015).
005010         IF WS-DTI-CLAS = "BAJO"
005020             MOVE 035 TO WS-SUB-SOLV
005030         ELSE
005040             IF WS-DTI-CLAS = "MEDIO"
005050                 MOVE 020 TO WS-SUB-SOLV
005060             ELSE
005070                 MOVE 005 TO WS-SUB-SOLV.
005080 P-SOLVENCIA-EXIT.
005090         EXIT.
005100
005110*  P-ESTABILIDADE - SUB-ESCORE DE ESTABILIDADE LABORAL
005120*  (MAX. 025), CONFORME A ANTIGUEDADE NO EMPREGO (CR-0015).
005130 P-ESTABILIDADE.
005132*      3 FAIXAS DE ANTIGUEDADE NO EMPREGO ATUAL - QUANTO MAIS
005133*  TEMPO, MENOR A CHANCE DE PERDA DE RENDA DURANTE O CONTRATO.
005140         IF APP-ANTIGUEDAD >= 5
005150             MOVE 025 TO WS-SUB-ESTAB
005160         ELSE
005170             IF APP-ANTIGUEDAD >= 2
005180                 MOVE 015 TO WS-SUB-ESTAB
005190             ELSE
005200                 MOVE 005 TO WS-SUB-ESTAB.
005210 P-ESTABILIDADE-EXIT.
005220         EXIT.
005230
005240*  P-HISTORICO - SUB-ESCORE DE HISTORICO DE CREDITO
005250*  (MAX. 020), REVISADO NO CR-0047.
005260 P-HISTORICO.
005262*      APP-HISTORIAL 2=BOM, 1=REGULAR, 0=MAU (VIDE VALIDACAO E003
005263*  EM P-VALIDA PARA OS VALORES ACEITOS).
005270         IF APP-HISTORIAL = 2
005280             MOVE 020 TO WS-SUB-HIST
005290         ELSE
005300             IF APP-HISTORIAL = 1
005310                 MOVE 010 TO WS-SUB-HIST
005320             ELSE
005330                 MOVE 000 TO WS-SUB-HIST.
005340 P-HISTORICO-EXIT.
005350         EXIT.
005360
005370*  P-PERFIL - SUB-ESCORE ADITIVO DO PERFIL DO
005380*  PROPONENTE (MAX. 008), INCLUIDO NO CR-0031 - SOMA PONTOS
005390*  INDEPENDENTES PARA IDADE MADURA, MORADIA PROPRIA OU
005400*  FAMILIAR, POUCOS DEPENDENTES E FINALIDADE DE NEGOCIO.
005410 P-PERFIL.
005420         MOVE 0 TO WS-SUB-PERFIL.
005422*      FAIXA DE IDADE DE MENOR RISCO ESTATISTICO NA CARTEIRA.
005430         IF APP-EDAD >= 25 AND APP-EDAD <= 55
005440             ADD 4 TO WS-SUB-PERFIL.
005442*      MORADIA PROPRIA PESA MAIS QUE MORADIA FAMILIAR, QUE PESA
005443*  MAIS QUE ALUGUEL (SEM PONTO).
005450         IF APP-VIVIENDA = "P"
005460             ADD 2 TO WS-SUB-PERFIL
005470         ELSE
005480             IF APP-VIVIENDA = "F"
005490                 ADD 1 TO WS-SUB-PERFIL.
005492*      POUCOS DEPENDENTES REDUZ O COMPROMETIMENTO DA RENDA.
005500         IF APP-DEPENDIENTES <= 2
005510             ADD 1 TO WS-SUB-PERFIL.
005512*      FINALIDADE DE NEGOCIO E VISTA COMO GERADORA DE RENDA, NAO
005513*  SO DE DESPESA.
005520         IF APP-PROPOSITO = "N"
005530             ADD 1 TO WS-SUB-PERFIL.
005540 P-PERFIL-EXIT.
005550         EXIT.
005560
005570*  P-REGRAS - MONTA O SUBTOTAL BASE (SOMA DOS 4
005580*  SUB-ESCORES, VIA A VISAO WS-SUBESC-TAB EM P-SOMA-SUB) E TESTA,
005590*  NA ORDEM R001 A R008, AS 8 REGRAS DIRETAS DA TABELA
005600*  WS-TAB-REGRAS; CADA REGRA QUE DISPARAR TEM SEU CODIGO ANOTADO
005610*  EM RES-REGLAS E SEU IMPACTO SOMADO AO ESCORE VIA P-REGISTRA
005620*  (CR-0031).
005630 P-REGRAS.
005640         MOVE 0 TO WS-SCORE.
005650*      SOMA OS 4 SUB-ESCORES NO ESCORE BASE, UMA GAVETA DA
005660*  TABELA WS-SUBESC-TAB POR PASSAGEM DO PERFORM VARYING.
005670         PERFORM P-SOMA-SUB THRU P-SOMA-SUB-EXIT
005680                 VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 > 4.
005690         MOVE 0 TO WS-CONT-REGRAS-DISP.
005700         MOVE SPACES TO RES-REGLAS.
005710*      R001 - BONIFICACAO POR HISTORICO DE CREDITO BOM.
005720         IF APP-HISTORIAL = 2
005730             MOVE 1 TO WS-IDX
005740             PERFORM P-REGISTRA THRU P-REGISTRA-EXIT.
005750*      R002 - PENALIDADE POR HISTORICO DE CREDITO NEGATIVO.
005760         IF APP-HISTORIAL = 0
005770             MOVE 2 TO WS-IDX
005780             PERFORM P-REGISTRA THRU P-REGISTRA-EXIT.
005790*      R003 - BONIFICACAO POR ESTABILIDADE NO EMPREGO.
005800         IF APP-ANTIGUEDAD >= 5
005810             MOVE 3 TO WS-IDX
005820             PERFORM P-REGISTRA THRU P-REGISTRA-EXIT.
005830*      R004 - PENALIDADE POR INDICE DE ENDIVIDAMENTO ALTO.
005840         IF WS-DTI > 0.4000
005850             MOVE 4 TO WS-IDX
005860             PERFORM P-REGISTRA THRU P-REGISTRA-EXIT.
005870*      R005 - PENALIDADE POR MONTO SOLICITADO ACIMA DE 6 VEZES
005880*  O INGRESO MENSAL (LIMITE NAO TABULADO EM WS-TAB-REGRAS POR
005890*  SER UM CALCULO, NAO UM VALOR FIXO).
005900         IF APP-MONTO > (APP-INGRESO * 6)
005910             MOVE 5 TO WS-IDX
005920             PERFORM P-REGISTRA THRU P-REGISTRA-EXIT.
005930*      R006 - PENALIDADE POR PROPONENTE MUITO JOVEM.
005940         IF APP-EDAD < 23
005950             MOVE 6 TO WS-IDX
005960             PERFORM P-REGISTRA THRU P-REGISTRA-EXIT.
005970*      R007 - PENALIDADE POR FINALIDADE DE VEICULO (MAIOR RISCO
005980*  DE INADIMPLENCIA NA CARTEIRA DO QUE NEGOCIO OU CONSUMO).
005990         IF APP-PROPOSITO = "V"
006000             MOVE 7 TO WS-IDX
006010             PERFORM P-REGISTRA THRU P-REGISTRA-EXIT.
006020*      R008 - PENALIDADE POR NUMERO ELEVADO DE DEPENDENTES.
006030         IF APP-DEPENDIENTES >= 4
006040             MOVE 8 TO WS-IDX
006050             PERFORM P-REGISTRA THRU P-REGISTRA-EXIT.
006060 P-REGRAS-EXIT.
006070         EXIT.
006080
006090*  P-REGISTRA - ANOTA O CODIGO DA REGRA DISPARADA NA
006100*  PROXIMA GAVETA LIVRE DE RES-REGLAS E SOMA SEU IMPACTO AO
006110*  ESCORE.  WS-IDX JA FOI POSICIONADO PELO CHAMADOR.
006120 P-REGISTRA.
006130         ADD 1 TO WS-CONT-REGRAS-DISP.
006140         MOVE WS-REGRA-ID (WS-IDX)
006150                 TO RES-REGLA-SLOT (WS-CONT-REGRAS-DISP).
006160         ADD WS-REGRA-IMPACTO (WS-IDX) TO WS-SCORE.
006170 P-REGISTRA-EXIT.
006180         EXIT.
006190
006200*  P-SOMA-SUB - ACUMULA UMA GAVETA DA TABELA WS-SUBESC-TAB NO
006210*  ESCORE.  WS-IDX2 JA FOI POSICIONADO PELO PERFORM VARYING EM
006220*  P-REGRAS.
006230 P-SOMA-SUB.
006240         ADD WS-SUBESC-VALOR (WS-IDX2) TO WS-SCORE.
006250 P-SOMA-SUB-EXIT.
006260         EXIT.
006270
006280*  P-DICTAME - TRUNCA O ESCORE FINAL NA FAIXA 0-100 E
006290*  APLICA O LIMIAR DE APROVACAO (WS-UMBRAL = 080) PARA DEFINIR
006300*  O DICTAME, ATUALIZANDO O CONTADOR DE CONTROLE CORRESPONDENTE -
006310*  ESCORE >= UMBRAL APROVA, DE 50 AO UMBRAL VAI PARA REVISAO
006320*  MANUAL, ABAIXO DE 50 E RECHACADO (CR-0104).
006330 P-DICTAME.
006332*      TRUNCAMENTO DE FAIXA - O SUBTOTAL DE P-REGRAS PODE SAIR
006333*  NEGATIVO (BONUS/PENALIDADE DESBALANCEADOS) OU PASSAR DE 100
006334*  (VARIAS REGRAS R00x SOMANDO BONUS AO MESMO TEMPO).
006340         IF WS-SCORE < 0
006350             MOVE 0 TO WS-SCORE.
006360         IF WS-SCORE > 100
006370             MOVE 100 TO WS-SCORE.
006375*      3 FAIXAS DE DICTAME, NA ORDEM DO MAIS AO MENOS FAVORAVEL -
006376*  O LIMIAR DE APROVACAO (WS-UMBRAL) E PARAMETRIZADO, O DE REVISAO
006377*  MANUAL (50) E FIXO POR REGRA DE NEGOCIO (CR-0066).
006380         IF WS-SCORE >= WS-UMBRAL
006390             MOVE "APROBADO" TO WS-DICTAME
006400             ADD 1 TO WS-CONT-APROVADO
006410         ELSE
006420             IF WS-SCORE >= 50
006430                 MOVE "REVISION_MANUAL" TO WS-DICTAME
006440                 ADD 1 TO WS-CONT-REVISAO
006450             ELSE
006460                 MOVE "RECHAZADO" TO WS-DICTAME
006470                 ADD 1 TO WS-CONT-RECHACADO.
006480 P-DICTAME-EXIT.
006490         EXIT.
006500
006510*  P-EXPLICA - MONTA A FRASE DE EXPLICACAO GRAVADA
006520*  COM O RESULTADO, SEM ZEROS A ESQUERDA NO ESCORE (CR-0066) -
006530*  3 VARIANTES DA MESMA STRING, UMA PARA CADA FAIXA DE TAMANHO
006540*  DO ESCORE (1, 2 OU 3 DIGITOS).
006550 P-EXPLICA.
006560         MOVE SPACES TO RES-EXPLICACION.
006562*      WS-SCORE-P1/P2/P3 SAO REDEFINES DE WS-SCORE EM PIC 9,
006563*  PIC 99 E PIC 999 (VIDE WORKING-STORAGE) - O STRING SO ACEITA O
006564*  TAMANHO EXATO DO CAMPO NUMERICO, POR ISSO A CASCATA ABAIXO.
006570         IF WS-SCORE < 10
006580             MOVE WS-SCORE TO WS-SCORE-P1
006590             STRING WS-DICTAME   DELIMITED BY SPACE
006600                    " CON SCORE " DELIMITED BY SIZE
006610                    WS-SCORE-P1   DELIMITED BY SIZE
006620                    "/100"        DELIMITED BY SIZE
006630                 INTO RES-EXPLICACION
006640             GO TO P-EXPLICA-EXIT.
006650         IF WS-SCORE < 100
006660             MOVE WS-SCORE TO WS-SCORE-P2
006670             STRING WS-DICTAME   DELIMITED BY SPACE
006680                    " CON SCORE " DELIMITED BY SIZE
006690                    WS-SCORE-P2   DELIMITED BY SIZE
006700                    "/100"        DELIMITED BY SIZE
006710                 INTO RES-EXPLICACION
006720             GO TO P-EXPLICA-EXIT.
006730         MOVE WS-SCORE TO WS-SCORE-P3.
006740         STRING WS-DICTAME   DELIMITED BY SPACE
006750                " CON SCORE " DELIMITED BY SIZE
006760                WS-SCORE-P3   DELIMITED BY SIZE
006770                "/100"        DELIMITED BY SIZE
006780             INTO RES-EXPLICACION.
006790 P-EXPLICA-EXIT.
006800         EXIT.
006810
006820*  P-GRAVA - MONTA E GRAVA O REGISTRO DE RESULTADO DA
006830*  SOLICITUD AVALIADA (CR-0001/CR-0031).
006840 P-GRAVA.
006841*      IDENTIFICACAO E RESULTADO FINAL DA ADJUDICACAO.
006850         MOVE APP-ID        TO RES-APP-ID.
006860         MOVE WS-SCORE      TO RES-SCORE.
006870         MOVE WS-DTI        TO RES-DTI.
006880         MOVE WS-DTI-CLAS   TO RES-DTI-CLAS.
006890         MOVE WS-DICTAME    TO RES-DICTAMEN.
006895*      LIMIAR VIGENTE NO MOMENTO DA AVALIACAO, PARA QUE UMA
006896*  FUTURA MUDANCA DE WS-UMBRAL NAO INVALIDE RESULTADOS ANTIGOS.
006900         MOVE WS-UMBRAL     TO RES-UMBRAL.
006905*      OS 4 SUB-ESCORES QUE FORMARAM O SUBTOTAL BASE, PARA
006906*  AUDITORIA (CR-0031).
006910         MOVE WS-SUB-SOLV   TO RES-SUB-SOLV.
006920         MOVE WS-SUB-ESTAB  TO RES-SUB-ESTAB.
006930         MOVE WS-SUB-HIST   TO RES-SUB-HIST.
006940         MOVE WS-SUB-PERFIL TO RES-SUB-PERFIL.
006945*      RES-REGLAS E RES-EXPLICACION JA FORAM MONTADOS POR
006946*  P-REGRAS/P-REGISTRA E POR P-EXPLICA ANTES DESTE PARAGRAFO.
006950         WRITE RESULT-REC.
006960 P-GRAVA-EXIT.
006970         EXIT.
006980
006990*  P-GRAVA-ERRO - GRAVA O REGISTRO DE REJEICAO DA SOLICITUD
007000*  QUE NAO PASSOU NA VALIDACAO (CR-0090).
007010 P-GRAVA-ERRO.
007012*      WS-COD-ERRO E WS-TEXTO-ERRO JA FORAM PREENCHIDOS POR
007013*  P-VALIDA; ESTE PARAGRAFO SO OS TRANSCREVE PARA O REGISTRO DE
007014*  REJEICAO E GRAVA.
007020         MOVE APP-ID         TO ERR-APP-ID.
007030         MOVE WS-COD-ERRO    TO ERR-CODE.
007040         MOVE WS-TEXTO-ERRO  TO ERR-TEXT.
007050         WRITE ERROR-REC.
007060 P-GRAVA-ERRO-EXIT.
007070         EXIT.
007080
007090*  P-FINAL-IMP - CALCULA A MEDIA DE ESCORE E A TAXA DE APROVACAO
007100*  DO LOTE, IMPRIME A SECAO DE TOTAIS DO RELATORIO (O CABECALHO
007110*  JA FOI IMPRESSO EM ABRIR, PER CR-0125) E ENCERRA TODOS
007120*  OS ARQUIVOS (CR-0066/CR-0111).
007130 P-FINAL-IMP.
007135*      PROTEGIDO CONTRA DIVISAO POR ZERO - LOTE SEM NENHUMA
007136*  SOLICITUD VALIDA (TODAS REJEITADAS NA VALIDACAO).
007140         IF WS-CONT-AVALIADOS > 0
007150             COMPUTE WS-MEDIA-SCORE ROUNDED =
007160                     WS-SOMA-SCORE / WS-CONT-AVALIADOS
007170         ELSE
007180             MOVE 0 TO WS-MEDIA-SCORE.
007185*      TAXA DE APROVACAO SOBRE AS AVALIADAS, NAO SOBRE O TOTAL
007186*  LIDO (REGISTROS INVALIDOS NAO ENTRAM NESTA CONTA).
007190         IF WS-CONT-AVALIADOS > 0
007200             COMPUTE WS-TAXA-APROV ROUNDED =
007210                     (WS-CONT-APROVADO / WS-CONT-AVALIADOS) * 100
007220         ELSE
007230             MOVE 0 TO WS-TAXA-APROV.
007240         PERFORM P-IMPRIME-TOTAIS THRU P-IMPRIME-TOTAIS-EXIT.
007250         CLOSE ARQ-APLIC ARQ-RESUL ARQ-ERROS ARQ-RELATO.
007260 P-FINAL-IMP-EXIT.
007270         EXIT.
007280
007290*  P-IMPRIME-CABEC - CABECALHO DO RELATORIO DE ADJUDICACAO -
007300*  IMPRESSO UMA UNICA VEZ, LOGO APOS A ABERTURA DOS ARQUIVOS E
007310*  ANTES DE QUALQUER LINHA DE DETALHE (CR-0066, ORDEM CORRIGIDA
007320*  NO CR-0125).
007330 P-IMPRIME-CABEC.
007340         WRITE REG-RELATO FROM LINHA-CABEC1 AFTER ADVANCING PAGE.
007350         WRITE REG-RELATO FROM LINHA-LIMPA  AFTER ADVANCING 1.
007360         WRITE REG-RELATO FROM LINHA-CABEC2 AFTER ADVANCING 1.
007370         WRITE REG-RELATO FROM LINHA-TRACO  AFTER ADVANCING 1.
007380 P-IMPRIME-CABEC-EXIT.
007390         EXIT.
007400
007410*  P-IMPRIME-DET - UMA LINHA DE DETALHE POR SOLICITUD AVALIADA,
007420*  IMPRESSA NO MOMENTO EM QUE P-PROCESSA GRAVA O RESULTADO
007430*  (CR-0066).
007440 P-IMPRIME-DET.
007450         MOVE APP-ID             TO LD-APP-ID.
007460         MOVE WS-SCORE            TO LD-SCORE.
007470         MOVE WS-DTI              TO LD-DTI.
007480         MOVE WS-DTI-CLAS         TO LD-DTI-CLAS.
007490         MOVE WS-CONT-REGRAS-DISP TO LD-CONT-REGRAS.
007500         MOVE WS-DICTAME          TO LD-DICTAMEN.
007510         WRITE REG-RELATO FROM LINHA-DET AFTER ADVANCING 1.
007520 P-IMPRIME-DET-EXIT.
007530         EXIT.
007540
007550*  P-IMPRIME-TOTAIS - SECAO DE TOTAIS DE CONTROLE DO LOTE,
007560*  IMPRESSA AO FINAL DO RELATORIO, APOS A ULTIMA LINHA DE
007570*  DETALHE (CR-0066/CR-0111) - 6 CONTADORES DE REGISTROS SEGUIDOS
007580*  DE 2 PERCENTUAIS (MEDIA DE ESCORE E TAXA DE APROVACAO).
007590 P-IMPRIME-TOTAIS.
007595*      6 LINHAS DE CONTADOR (LIDOS/INVALIDOS/AVALIADOS E OS
007596*  3 DICTAMES), SEGUIDAS DE 2 LINHAS DE PERCENTUAL - CADA LINHA
007597*  USA O MESMO PAR DE CAMPOS (ROTULO/VALOR), SO TROCANDO O
007598*  CONTEUDO ANTES DE CADA WRITE.
007600         MOVE "RECORDS READ"      TO LT-ROTULO-C.
007610         MOVE WS-CONT-LIDOS       TO LT-VALOR-C.
007620         WRITE REG-RELATO FROM LINHA-TOTAL-CONT AFTER ADVANCING 1.
007630         MOVE "RECORDS INVALID"   TO LT-ROTULO-C.
007640         MOVE WS-CONT-INVALIDOS   TO LT-VALOR-C.
007650         WRITE REG-RELATO FROM LINHA-TOTAL-CONT AFTER ADVANCING 1.
007660         MOVE "RECORDS EVALUATED" TO LT-ROTULO-C.
007670         MOVE WS-CONT-AVALIADOS   TO LT-VALOR-C.
007680         WRITE REG-RELATO FROM LINHA-TOTAL-CONT AFTER ADVANCING 1.
007690         MOVE "APROBADO"          TO LT-ROTULO-C.
007700         MOVE WS-CONT-APROVADO    TO LT-VALOR-C.
007710         WRITE REG-RELATO FROM LINHA-TOTAL-CONT AFTER ADVANCING 1.
007720         MOVE "REVISION_MANUAL"   TO LT-ROTULO-C.
007730         MOVE WS-CONT-REVISAO     TO LT-VALOR-C.
007740         WRITE REG-RELATO FROM LINHA-TOTAL-CONT AFTER ADVANCING 1.
007750         MOVE "RECHAZADO"         TO LT-ROTULO-C.
007760         MOVE WS-CONT-RECHACADO   TO LT-VALOR-C.
007770         WRITE REG-RELATO FROM LINHA-TOTAL-CONT AFTER ADVANCING 1.
007775*      DAQUI PARA BAIXO, LINHA-TOTAL-PCT (ROTULO/VALOR COM 2
007776*  DECIMAIS) NO LUGAR DE LINHA-TOTAL-CONT.
007780         MOVE "AVERAGE SCORE"     TO LT-ROTULO-P.
007790         MOVE WS-MEDIA-SCORE      TO LT-VALOR-P.
007800         WRITE REG-RELATO FROM LINHA-TOTAL-PCT  AFTER ADVANCING 1.
007810         MOVE "APPROVAL RATE PCT" TO LT-ROTULO-P.
007820         MOVE WS-TAXA-APROV       TO LT-VALOR-P.
007830         WRITE REG-RELATO FROM LINHA-TOTAL-PCT  AFTER ADVANCING 1.
007840 P-IMPRIME-TOTAIS-EXIT.
007850         EXIT.
